000010*===============================================================*         
000020* PROGRAM NAME:    JIRSTAT                                                
000030* ORIGINAL AUTHOR: ED ACKERMAN                                            
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/87 ED ACKERMAN    CREATED - GENERIC KEYED COUNTER/        JS0001A1
000090*                         AGGREGATE SUBROUTINE FOR THE JIRUPLD    JS0001A2
000100*                         UPLOAD BATCH FAMILY OF PROGRAMS.        JS0001A3
000110* 08/22/89 ED ACKERMAN    ADDED THE MIN/MAX SENTINEL LOGIC SO A   JS0002A1
000120*                         FIRST-TIME KEY DOES NOT COMPARE LOW     JS0002A2
000130*                         OR HIGH AGAINST AN UNSET ZERO VALUE.    JS0002A3
000140* 01/14/91 D QUINTERO     RUNNING-AVERAGE OPERATION ADDED FOR     JS0003A1
000150*                         THE PER-RECORD EXECUTION TIME STATS.    JS0003A2
000160* 11/03/93 ED ACKERMAN    TABLE SIZE RAISED TO COVER THE TWO NEW  JS0004A1
000170*                         APP START/END TIMESTAMP KEYS.           JS0004A2
000180* 02/09/99 D QUINTERO     YEAR 2000 REVIEW - NO 2-DIGIT YEAR      JS0005A1
000190*                         FIELDS IN THIS PROGRAM. NO CHANGE       JS0005A2
000200*                         REQUIRED, REVIEW NOTED FOR AUDIT.       JS0005A3
000210* 06/30/04 ED ACKERMAN    ENTRY-NOT-FOUND DISPLAY MESSAGE ADDED   JS0006A1
000220*                         FOR AN EXHAUSTED TABLE (REQUEST #4471). JS0006A2
000230*===============================================================*         
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID.    JIRSTAT.                                                  
000260 AUTHOR.        ED ACKERMAN.                                              
000270 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000280 DATE-WRITTEN.  03/11/87.                                                 
000290 DATE-COMPILED.                                                           
000300 SECURITY.      NON-CONFIDENTIAL.                                         
000310*===============================================================*         
000320 ENVIRONMENT DIVISION.                                                    
000330*---------------------------------------------------------------*         
000340 CONFIGURATION SECTION.                                                   
000350*---------------------------------------------------------------*         
000360 SOURCE-COMPUTER. IBM-3081.                                               
000370 OBJECT-COMPUTER. IBM-3081.                                               
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400*===============================================================*         
000410 DATA DIVISION.                                                           
000420*---------------------------------------------------------------*         
000430 WORKING-STORAGE SECTION.                                                 
000440*---------------------------------------------------------------*         
000450 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000460     05  WS-ENTRY-FOUND-SW           PIC X(01) VALUE 'N'.                 
000470         88  WS-ENTRY-FOUND                     VALUE 'Y'.                
000480     05  WS-EMPTY-SLOT-IX            PIC S9(04) COMP VALUE 0.             
000490     05  WS-PREVIOUS-VALUE           PIC S9(15) COMP-3 VALUE 0.           
000500     05  WS-SENTINEL-MAX-VALUE       PIC S9(15) COMP-3                    
000510             VALUE 999999999999999.                                       
000520     05  WS-SENTINEL-MIN-VALUE       PIC S9(15) COMP-3                    
000530             VALUE -999999999999999.                                      
000540    05  WS-PREVIOUS-VALUE-R                                               
000550            REDEFINES WS-PREVIOUS-VALUE.                                  
000560        10  WS-PREVIOUS-VALUE-DISPLAY  PIC X(08).                         
000570    05  WS-SENTINEL-MAX-VALUE-R                                           
000580            REDEFINES WS-SENTINEL-MAX-VALUE.                              
000590        10  WS-SENT-MAX-VALUE-DISPLAY  PIC X(08).                         
000600    05  WS-SENTINEL-MIN-VALUE-R                                           
000610            REDEFINES WS-SENTINEL-MIN-VALUE.                              
000620        10  WS-SENT-MIN-VALUE-DISPLAY  PIC X(08).                         
000630    05  FILLER                      PIC X(04).                            
000640*===============================================================*         
000650 LINKAGE SECTION.                                                         
000660*---------------------------------------------------------------*         
000670 COPY JIRTAB.                                                             
000680 COPY JIRREQ.                                                             
000690*===============================================================*         
000700 PROCEDURE DIVISION USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
000710*---------------------------------------------------------------*         
000720 0000-MAIN-LINE.                                                          
000730*---------------------------------------------------------------*         
000740     PERFORM 1000-FIND-OR-ADD-ENTRY.                                      
000750     IF WS-ENTRY-FOUND                                                    
000760         PERFORM 2000-APPLY-REQUESTED-OPERATION                           
000770         MOVE JIR-STAT-VALUE (JIR-STAT-IX)                                
000780                                 TO JIR-REQ-RESULT-VALUE                  
000790     ELSE                                                                 
000800         DISPLAY 'JIRSTAT: STATISTIC TABLE IS FULL, KEY ',                
000810                 JIR-REQ-KEY, ' REJECTED'                                 
000820         MOVE 0                  TO JIR-REQ-RESULT-VALUE                  
000830     END-IF.                                                              
000840     GOBACK.                                                              
000850*---------------------------------------------------------------*         
000860 1000-FIND-OR-ADD-ENTRY.                                                  
000870*---------------------------------------------------------------*         
000880     MOVE 'N'                    TO WS-ENTRY-FOUND-SW.                    
000890     MOVE 0                      TO WS-EMPTY-SLOT-IX.                     
000900     PERFORM 1010-SCAN-ONE-SLOT                                           
000910         VARYING JIR-STAT-IX FROM 1 BY 1                                  
000920         UNTIL JIR-STAT-IX > 9                                            
000930         OR WS-ENTRY-FOUND.                                               
000940     IF NOT WS-ENTRY-FOUND                                                
000950        AND WS-EMPTY-SLOT-IX > 0                                          
000960         SET JIR-STAT-IX         TO WS-EMPTY-SLOT-IX                      
000970         MOVE JIR-REQ-KEY        TO JIR-STAT-KEY (JIR-STAT-IX)            
000980         MOVE 'N'                TO JIR-STAT-SET-SW (JIR-STAT-IX)         
000990         MOVE 'Y'                TO WS-ENTRY-FOUND-SW                     
001000     END-IF.                                                              
001010*---------------------------------------------------------------*         
001020 1010-SCAN-ONE-SLOT.                                                      
001030*---------------------------------------------------------------*         
001040     IF JIR-STAT-KEY (JIR-STAT-IX) EQUAL TO JIR-REQ-KEY                   
001050         MOVE 'Y'                TO WS-ENTRY-FOUND-SW                     
001060     ELSE                                                                 
001070         IF JIR-STAT-KEY (JIR-STAT-IX) EQUAL TO SPACES                    
001080            AND WS-EMPTY-SLOT-IX EQUAL TO 0                               
001090             SET WS-EMPTY-SLOT-IX TO JIR-STAT-IX                          
001100         END-IF                                                           
001110     END-IF.                                                              
001120*---------------------------------------------------------------*         
001130 2000-APPLY-REQUESTED-OPERATION.                                          
001140*---------------------------------------------------------------*         
001150     IF JIR-STAT-IS-SET (JIR-STAT-IX)                                     
001160         MOVE JIR-STAT-VALUE (JIR-STAT-IX) TO WS-PREVIOUS-VALUE           
001170     ELSE                                                                 
001180         MOVE 0                  TO WS-PREVIOUS-VALUE                     
001190     END-IF.                                                              
001200     EVALUATE TRUE                                                        
001210         WHEN JIR-OP-OVERWRITE                                            
001220             PERFORM 2100-APPLY-OVERWRITE                                 
001230         WHEN JIR-OP-INCREMENT                                            
001240             PERFORM 2200-APPLY-INCREMENT                                 
001250         WHEN JIR-OP-SUM                                                  
001260             PERFORM 2300-APPLY-SUM                                       
001270         WHEN JIR-OP-MIN                                                  
001280             PERFORM 2400-APPLY-MIN                                       
001290         WHEN JIR-OP-MAX                                                  
001300             PERFORM 2500-APPLY-MAX                                       
001310         WHEN JIR-OP-AVERAGE                                              
001320             PERFORM 2600-APPLY-AVERAGE                                   
001330     END-EVALUATE.                                                        
001340     MOVE 'Y'                    TO JIR-STAT-SET-SW (JIR-STAT-IX).        
001350*---------------------------------------------------------------*         
001360 2100-APPLY-OVERWRITE.                                                    
001370*---------------------------------------------------------------*         
001380     MOVE JIR-REQ-NEW-VALUE TO JIR-STAT-VALUE (JIR-STAT-IX).              
001390*---------------------------------------------------------------*         
001400 2200-APPLY-INCREMENT.                                                    
001410*---------------------------------------------------------------*         
001420     COMPUTE JIR-STAT-VALUE (JIR-STAT-IX) = WS-PREVIOUS-VALUE + 1.        
001430*---------------------------------------------------------------*         
001440 2300-APPLY-SUM.                                                          
001450*---------------------------------------------------------------*         
001460     COMPUTE JIR-STAT-VALUE (JIR-STAT-IX) =                               
001470             WS-PREVIOUS-VALUE + JIR-REQ-NEW-VALUE.                       
001480*---------------------------------------------------------------*         
001490 2400-APPLY-MIN.                                                          
001500*---------------------------------------------------------------*         
001510     IF NOT JIR-STAT-IS-SET (JIR-STAT-IX)                                 
001520         MOVE WS-SENTINEL-MAX-VALUE TO WS-PREVIOUS-VALUE                  
001530     END-IF.                                                              
001540     IF JIR-REQ-NEW-VALUE < WS-PREVIOUS-VALUE                             
001550         MOVE JIR-REQ-NEW-VALUE  TO JIR-STAT-VALUE (JIR-STAT-IX)          
001560     ELSE                                                                 
001570         MOVE WS-PREVIOUS-VALUE  TO JIR-STAT-VALUE (JIR-STAT-IX)          
001580     END-IF.                                                              
001590*---------------------------------------------------------------*         
001600 2500-APPLY-MAX.                                                          
001610*---------------------------------------------------------------*         
001620     IF NOT JIR-STAT-IS-SET (JIR-STAT-IX)                                 
001630         MOVE WS-SENTINEL-MIN-VALUE TO WS-PREVIOUS-VALUE                  
001640     END-IF.                                                              
001650     IF JIR-REQ-NEW-VALUE > WS-PREVIOUS-VALUE                             
001660         MOVE JIR-REQ-NEW-VALUE  TO JIR-STAT-VALUE (JIR-STAT-IX)          
001670     ELSE                                                                 
001680         MOVE WS-PREVIOUS-VALUE  TO JIR-STAT-VALUE (JIR-STAT-IX)          
001690     END-IF.                                                              
001700*---------------------------------------------------------------*         
001710 2600-APPLY-AVERAGE.                                                      
001720*---------------------------------------------------------------*         
001730     COMPUTE JIR-STAT-VALUE (JIR-STAT-IX) =                               
001740             (WS-PREVIOUS-VALUE + JIR-REQ-NEW-VALUE) / 2.                 
