000010*===============================================================*         
000020* PROGRAM NAME:    JIRPROC                                                
000030* ORIGINAL AUTHOR: D QUINTERO                                             
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/87 D QUINTERO     CREATED FOR COBOL CLASS - SPLITS ONE    JP0001A1
000090*                         LOGICAL ISSUE RECORD AND DRIVES THE     JP0001A2
000100*                         SIMULATED UPLOAD TO THE TRACKER.        JP0001A3
000110* 06/24/89 ED ACKERMAN    RESTRUCTURE, INDENTATION, REMOVAL OF    JP0002A1
000120*                         FALL THRU AND GO TOS.                   JP0002A2
000130* 04/02/92 D QUINTERO     ADDED THE CONGRUENTIAL GENERATOR FOR    JP0003A1
000140*                         THE UPLOAD LATENCY/RESULT SIMULATION    JP0003A2
000150*                         - NO LIVE LINE TO THE TRACKER EXISTS.   JP0003A3
000160* 09/17/95 ED ACKERMAN    QUEUE-WAIT FIGURE ADDED PER REQUEST     JP0004A1
000170*                         #2091 (BATCH NOW CHARGED FOR QUEUE      JP0004A2
000180*                         TIME EVEN THOUGH IT RUNS SEQUENTIALLY). JP0004A3
000190* 02/09/99 D QUINTERO     YEAR 2000 REVIEW - NO 2-DIGIT YEAR      JP0005A1
000200*                         FIELDS IN THIS PROGRAM. NO CHANGE       JP0005A2
000210*                         REQUIRED, REVIEW NOTED FOR AUDIT.       JP0005A3
000220* 05/18/06 ED ACKERMAN    FAILED-UPLOAD COUNTER WAS NOT BEING     JP0006A1
000230*                         INCREMENTED ON STATUS 500 (REQ #5528).  JP0006A2
000240*===============================================================*         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID.    JIRPROC.                                                  
000270 AUTHOR.        D QUINTERO.                                               
000280 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000290 DATE-WRITTEN.  03/11/87.                                                 
000300 DATE-COMPILED.                                                           
000310 SECURITY.      NON-CONFIDENTIAL.                                         
000320*===============================================================*         
000330 ENVIRONMENT DIVISION.                                                    
000340*---------------------------------------------------------------*         
000350 CONFIGURATION SECTION.                                                   
000360*---------------------------------------------------------------*         
000370 SOURCE-COMPUTER. IBM-3081.                                               
000380 OBJECT-COMPUTER. IBM-3081.                                               
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM.                                                  
000410*===============================================================*         
000420 DATA DIVISION.                                                           
000430*---------------------------------------------------------------*         
000440 WORKING-STORAGE SECTION.                                                 
000450*---------------------------------------------------------------*         
000460 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000470     05  WS-FIELD-IX                 PIC S9(04) COMP.                     
000480     05  WS-STATUS-CODE              PIC 9(03).                           
000490         88  WS-UPLOAD-SUCCESS                 VALUE 200.                 
000500         88  WS-UPLOAD-FORBIDDEN               VALUE 403.                 
000510         88  WS-UPLOAD-ERROR                   VALUE 500.                 
000520     05  WS-ELAPSED-MS                PIC S9(05) COMP-3 VALUE 0.          
000530     05  WS-QUEUE-WAIT-MS             PIC S9(05) COMP-3 VALUE 0.          
000540     05  WS-RANDOM-REMAINDER          PIC S9(05) COMP-3.                  
000550     05  WS-RANDOM-QUOTIENT           PIC S9(09) COMP.                    
000560     05  FILLER                       PIC X(01).                          
000570*---------------------------------------------------------------*         
000580 01  WS-SPLIT-FIELDS.                                                     
000590     05  WS-SPLIT-FIELD  OCCURS 9 TIMES PIC X(200).                       
000600 01  WS-SPLIT-FIELDS-R REDEFINES WS-SPLIT-FIELDS.                         
000610     05  WS-SPLIT-ALL-TEXT                PIC X(1800).                    
000620*---------------------------------------------------------------*         
000630 01  WS-RANDOM-WORK-AREA.                                                 
000640     05  WS-RANDOM-SEED                PIC S9(09) COMP VALUE 0.           
000650     05  WS-RANDOM-SEED-INIT-SW        PIC X(01) VALUE 'N'.               
000660         88  WS-RANDOM-SEED-INITIALIZED        VALUE 'Y'.                 
000670     05  WS-RANDOM-PRODUCT             PIC S9(18) COMP-3 VALUE 0.         
000680 01  WS-RANDOM-SEED-R REDEFINES WS-RANDOM-SEED.                           
000690     05  WS-RANDOM-SEED-DISPLAY        PIC X(04).                         
000700*---------------------------------------------------------------*         
000710 01  WS-TIME-OF-DAY                    PIC 9(08) VALUE 0.                 
000720 01  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.                           
000730     05  WS-TOD-HH                     PIC 99.                            
000740     05  WS-TOD-MM                     PIC 99.                            
000750     05  WS-TOD-SS                     PIC 99.                            
000760     05  WS-TOD-HS                     PIC 99.                            
000770*---------------------------------------------------------------*         
000780 COPY JIRREC.                                                             
000790*---------------------------------------------------------------*         
000800 COPY JIRREQ.                                                             
000810*===============================================================*         
000820 LINKAGE SECTION.                                                         
000830*---------------------------------------------------------------*         
000840 COPY JIRLINE.                                                            
000850 COPY JIRTAB.                                                             
000860*===============================================================*         
000870 PROCEDURE DIVISION USING JIR-LOGICAL-LINE, JIR-HEADER-TABLE,             
000880     JIR-XFER-TABLE, JIR-STAT-TABLE.                                      
000890*---------------------------------------------------------------*         
000900 0000-MAIN-LINE.                                                          
000910*---------------------------------------------------------------*         
000920     IF NOT WS-RANDOM-SEED-INITIALIZED                                    
000930         PERFORM 1000-INITIALIZE-RANDOM-SEED                              
000940     END-IF.                                                              
000950     PERFORM 2000-ACCUMULATE-QUEUE-WAIT.                                  
000960     PERFORM 3000-SPLIT-RECORD-FIELDS.                                    
000970     PERFORM 3100-MOVE-FIELDS-TO-RECORD.                                  
000980     PERFORM 3500-BUILD-XFER-TABLE.                                       
000990     PERFORM 4000-PERFORM-UPLOAD.                                         
001000     PERFORM 4500-CLASSIFY-UPLOAD-RESULT.                                 
001010     PERFORM 5000-FOLD-EXEC-TIME-STATS.                                   
001020     GOBACK.                                                              
001030*---------------------------------------------------------------*         
001040 1000-INITIALIZE-RANDOM-SEED.                                             
001050*---------------------------------------------------------------*         
001060     ACCEPT WS-TIME-OF-DAY FROM TIME.                                     
001070     COMPUTE WS-RANDOM-SEED =                                             
001080             (WS-TOD-SS * 100 + WS-TOD-HS) + 1.                           
001090     MOVE 'Y'                     TO WS-RANDOM-SEED-INIT-SW.              
001100*---------------------------------------------------------------*         
001110 1100-NEXT-RANDOM-NUMBER.                                                 
001120*---------------------------------------------------------------*         
001130*    SHOP-STANDARD 16-BIT MULTIPLICATIVE CONGRUENTIAL GENERATOR.          
001140*    STANDS IN FOR THE REAL UPLOAD LATENCY/RESULT - THERE IS NO           
001150*    LIVE CONNECTION TO THE ISSUE TRACKER FROM THIS BATCH.                
001160*---------------------------------------------------------------*         
001170     COMPUTE WS-RANDOM-PRODUCT =                                          
001180             WS-RANDOM-SEED * 31821 + 13849.                              
001190     DIVIDE WS-RANDOM-PRODUCT BY 32768                                    
001200         GIVING WS-RANDOM-QUOTIENT                                        
001210         REMAINDER WS-RANDOM-SEED.                                        
001220     IF WS-RANDOM-SEED < 0                                                
001230         ADD 32768                TO WS-RANDOM-SEED                       
001240     END-IF.                                                              
001250*---------------------------------------------------------------*         
001260 2000-ACCUMULATE-QUEUE-WAIT.                                              
001270*---------------------------------------------------------------*         
001280*    SEQUENTIAL BATCH - A RECORD IS PROCESSED THE INSTANT IT IS           
001290*    ACCEPTED, SO THE WAIT FIGURE IS THE SMALL FIXED OVERHEAD OF          
001300*    HANDING THE RECORD FROM THE READER TO THIS PROGRAM.                  
001310*---------------------------------------------------------------*         
001320     PERFORM 1100-NEXT-RANDOM-NUMBER.                                     
001330     DIVIDE WS-RANDOM-SEED BY 5                                           
001340         GIVING WS-RANDOM-QUOTIENT                                        
001350         REMAINDER WS-QUEUE-WAIT-MS.                                      
001360     MOVE JIR-KEY-QUEUE-TOTAL     TO JIR-REQ-KEY.                         
001370     SET  JIR-OP-SUM              TO TRUE.                                
001380     MOVE WS-QUEUE-WAIT-MS        TO JIR-REQ-NEW-VALUE.                   
001390     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
001400*---------------------------------------------------------------*         
001410 3000-SPLIT-RECORD-FIELDS.                                                
001420*---------------------------------------------------------------*         
001430     MOVE SPACES                  TO WS-SPLIT-FIELDS.                     
001440     UNSTRING JIR-LOGICAL-LINE DELIMITED BY ','                           
001450         INTO WS-SPLIT-FIELD (1)                                          
001460              WS-SPLIT-FIELD (2)                                          
001470              WS-SPLIT-FIELD (3)                                          
001480              WS-SPLIT-FIELD (4)                                          
001490              WS-SPLIT-FIELD (5)                                          
001500              WS-SPLIT-FIELD (6)                                          
001510              WS-SPLIT-FIELD (7)                                          
001520              WS-SPLIT-FIELD (8)                                          
001530              WS-SPLIT-FIELD (9).                                         
001540*---------------------------------------------------------------*         
001550 3100-MOVE-FIELDS-TO-RECORD.                                              
001560*---------------------------------------------------------------*         
001570*    A NAMED, FIXED-WIDTH COPY OF THE RECORD IS KEPT ALONGSIDE            
001580*    THE POSITIONAL SPLIT-FIELD TABLE SO A FUTURE FIELD-LEVEL             
001590*    EDIT HAS SOMETHING TO HANG OFF OF (SEE REQUEST #2091 NOTES).         
001600*---------------------------------------------------------------*         
001610     MOVE WS-SPLIT-FIELD (1)      TO JIR-ISSUE-KEY.                       
001620     MOVE WS-SPLIT-FIELD (2)      TO JIR-ISSUE-ID.                        
001630     MOVE WS-SPLIT-FIELD (3)      TO JIR-ISSUE-STATUS.                    
001640     MOVE WS-SPLIT-FIELD (4)      TO JIR-CREATED-DATE-PREFIX.             
001650     MOVE WS-SPLIT-FIELD (4) (10:9)                                       
001660                                   TO JIR-CREATED-TIME-TEXT.              
001670     MOVE WS-SPLIT-FIELD (5)      TO JIR-UPDATED-DATE-PREFIX.             
001680     MOVE WS-SPLIT-FIELD (5) (10:9)                                       
001690                                   TO JIR-UPDATED-TIME-TEXT.              
001700     MOVE WS-SPLIT-FIELD (6)      TO JIR-REPORTER.                        
001710     MOVE WS-SPLIT-FIELD (7)      TO JIR-ASSIGNEE.                        
001720     MOVE WS-SPLIT-FIELD (8)      TO JIR-SUMMARY.                         
001730     MOVE WS-SPLIT-FIELD (9)      TO JIR-DESCRIPTION.                     
001740*---------------------------------------------------------------*         
001750 3500-BUILD-XFER-TABLE.                                                   
001760*---------------------------------------------------------------*         
001770*    FIELD/NAME PAIRING IS POSITIONAL - VALUE I IS LABELED WITH           
001780*    HEADER NAME I.                                                       
001790*---------------------------------------------------------------*         
001800     PERFORM 3510-BUILD-ONE-PAIR                                          
001810         VARYING WS-FIELD-IX FROM 1 BY 1                                  
001820         UNTIL WS-FIELD-IX > 9.                                           
001830*---------------------------------------------------------------*         
001840 3510-BUILD-ONE-PAIR.                                                     
001850*---------------------------------------------------------------*         
001860     MOVE JIR-HEADER-NAME (WS-FIELD-IX)                                   
001870                    TO JIR-XFER-FIELD-NAME (WS-FIELD-IX).                 
001880     MOVE WS-SPLIT-FIELD (WS-FIELD-IX)                                    
001890                    TO JIR-XFER-FIELD-VALUE (WS-FIELD-IX).                
001900*---------------------------------------------------------------*         
001910 4000-PERFORM-UPLOAD.                                                     
001920*---------------------------------------------------------------*         
001930*    UPLOAD LATENCY IS UNIFORM 10-100 MS. RESULT IS 403 WITH              
001940*    PROBABILITY 0.01, OTHERWISE 200.                                     
001950*---------------------------------------------------------------*         
001960     PERFORM 1100-NEXT-RANDOM-NUMBER.                                     
001970     DIVIDE WS-RANDOM-SEED BY 91                                          
001980         GIVING WS-RANDOM-QUOTIENT                                        
001990         REMAINDER WS-RANDOM-REMAINDER.                                   
002000     COMPUTE WS-ELAPSED-MS = 10 + WS-RANDOM-REMAINDER.                    
002010     PERFORM 1100-NEXT-RANDOM-NUMBER.                                     
002020     DIVIDE WS-RANDOM-SEED BY 100                                         
002030         GIVING WS-RANDOM-QUOTIENT                                        
002040         REMAINDER WS-RANDOM-REMAINDER.                                   
002050     IF WS-RANDOM-REMAINDER EQUAL TO ZERO                                 
002060         MOVE 403                 TO WS-STATUS-CODE                       
002070     ELSE                                                                 
002080         MOVE 200                 TO WS-STATUS-CODE                       
002090     END-IF.                                                              
002100*---------------------------------------------------------------*         
002110 4500-CLASSIFY-UPLOAD-RESULT.                                             
002120*---------------------------------------------------------------*         
002130*    ONLY STATUS 200 COUNTS AS UPLOADED; EVERY OTHER STATUS               
002140*    COUNTS AS A FAILED UPLOAD.                                           
002150*---------------------------------------------------------------*         
002160     IF WS-UPLOAD-SUCCESS                                                 
002170         MOVE JIR-KEY-ROW-UPLOADED TO JIR-REQ-KEY                         
002180     ELSE                                                                 
002190         MOVE JIR-KEY-ROW-FAILED  TO JIR-REQ-KEY                          
002200     END-IF.                                                              
002210     SET  JIR-OP-INCREMENT        TO TRUE.                                
002220     MOVE 0                       TO JIR-REQ-NEW-VALUE.                   
002230     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
002240*---------------------------------------------------------------*         
002250 5000-FOLD-EXEC-TIME-STATS.                                               
002260*---------------------------------------------------------------*         
002270     MOVE JIR-KEY-EXEC-MIN        TO JIR-REQ-KEY.                         
002280     SET  JIR-OP-MIN              TO TRUE.                                
002290     MOVE WS-ELAPSED-MS           TO JIR-REQ-NEW-VALUE.                   
002300     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
002310                                                                          
002320     MOVE JIR-KEY-EXEC-MAX        TO JIR-REQ-KEY.                         
002330     SET  JIR-OP-MAX              TO TRUE.                                
002340     MOVE WS-ELAPSED-MS           TO JIR-REQ-NEW-VALUE.                   
002350     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
002360                                                                          
002370     MOVE JIR-KEY-EXEC-AVG        TO JIR-REQ-KEY.                         
002380     SET  JIR-OP-AVERAGE          TO TRUE.                                
002390     MOVE WS-ELAPSED-MS           TO JIR-REQ-NEW-VALUE.                   
002400     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
