000010*---------------------------------------------------------------*         
000020*  JIRREC   -  ISSUE EXPORT RECORD LAYOUT                                 
000030*  ONE LOGICAL RECORD OF THE VENDOR ISSUE-TRACKING CSV EXTRACT.           
000040*  FIELDS ARE COMMA DELIMITED ON THE INBOUND TEXT LINE; THIS              
000050*  GROUP IS THE FIXED-WIDTH WORKING FORM BUILT BY JIRPROC AFTER           
000060*  THE LINE IS UNSTRUNG.                                                  
000070*---------------------------------------------------------------*         
000080 01  JIR-ISSUE-RECORD.                                                    
000090     05  JIR-ISSUE-KEY                   PIC X(20).                       
000100     05  JIR-ISSUE-ID                    PIC 9(10).                       
000110     05  JIR-ISSUE-STATUS                PIC X(20).                       
000120     05  JIR-CREATED-DATE.                                                
000130         10  JIR-CREATED-DATE-PREFIX     PIC X(09).                       
000140         10  JIR-CREATED-DATE-PFX-R                                       
000150                 REDEFINES JIR-CREATED-DATE-PREFIX.                       
000160             15  JIR-CR-DAY               PIC XX.                         
000170             15  FILLER                   PIC X VALUE '/'.                
000180             15  JIR-CR-MONTH             PIC XXX.                        
000190             15  FILLER                   PIC X VALUE '/'.                
000200             15  JIR-CR-YEAR              PIC XX.                         
000210         10  JIR-CREATED-TIME-TEXT       PIC X(09).                       
000220     05  JIR-UPDATED-DATE.                                                
000230         10  JIR-UPDATED-DATE-PREFIX     PIC X(09).                       
000240         10  JIR-UPDATED-DATE-PFX-R                                       
000250                 REDEFINES JIR-UPDATED-DATE-PREFIX.                       
000260             15  JIR-UP-DAY               PIC XX.                         
000270             15  FILLER                   PIC X VALUE '/'.                
000280             15  JIR-UP-MONTH             PIC XXX.                        
000290             15  FILLER                   PIC X VALUE '/'.                
000300             15  JIR-UP-YEAR              PIC XX.                         
000310         10  JIR-UPDATED-TIME-TEXT       PIC X(09).                       
000320     05  JIR-REPORTER                    PIC X(20).                       
000330     05  JIR-ASSIGNEE                    PIC X(20).                       
000340     05  JIR-SUMMARY                     PIC X(80).                       
000350     05  JIR-DESCRIPTION                 PIC X(200).                      
000360     05  FILLER                          PIC X(09).                       
