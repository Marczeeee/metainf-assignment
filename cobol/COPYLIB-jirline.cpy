000010*---------------------------------------------------------------*         
000020*  JIRLINE  -  THE ACCUMULATED LOGICAL-RECORD TEXT LINE, PASSED           
000030*              FROM JIRRDR TO JIRPROC. WIDE ENOUGH TO HOLD THE            
000040*              LONGEST POSSIBLE NUMBER OF CONTINUATION LINES A            
000050*              SUMMARY/DESCRIPTION SPLIT ACROSS THE EXPORT FILE           
000060*              CAN PRODUCE.                                               
000070*---------------------------------------------------------------*         
000080 01  JIR-LOGICAL-LINE                PIC X(2000).                         
