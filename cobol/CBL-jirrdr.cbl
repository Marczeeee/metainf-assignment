000010*===============================================================*         
000020* PROGRAM NAME:    JIRRDR                                                 
000030* ORIGINAL AUTHOR: ED ACKERMAN                                            
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/87 ED ACKERMAN    CREATED FOR COBOL CLASS - READS THE     JR0001A1
000090*                         ISSUE EXPORT FILE, REASSEMBLES SPLIT    JR0001A2
000100*                         LOGICAL RECORDS AND APPLIES THE         JR0001A3
000110*                         OPTIONAL FIELD FILTER.                  JR0001A4
000120* 07/02/89 D QUINTERO     RESTRUCTURE, INDENTATION, REMOVAL OF    JR0002A1
000130*                         FALL THRU AND GO TOS.                   JR0002A2
000140* 05/14/93 ED ACKERMAN    ADDED THE SHAPE TEST FOR THE TWO DATE   JR0003A1
000150*                         FIELDS - PRIOR VERSION ONLY CHECKED     JR0003A2
000160*                         THE FIELD COUNT (REQUEST #1184).        JR0003A3
000170* 02/09/99 D QUINTERO     YEAR 2000 REVIEW - NO 2-DIGIT YEAR      JR0004A1
000180*                         COMPARISONS IN THIS PROGRAM, THE YY     JR0004A2
000190*                         TEXT IS CARRIED THROUGH UNCHANGED.      JR0004A3
000200*                         REVIEW NOTED FOR AUDIT.                 JR0004A4
000210* 10/11/02 ED ACKERMAN    FILTER PATTERN NOW COMPARED AGAINST     JR0005A1
000220*                         ALL 9 TOKENS, NOT JUST THE KEY AND      JR0005A2
000230*                         STATUS FIELDS (REQUEST #3390).          JR0005A3
000240* 08/19/08 D QUINTERO     MISSING INPUT FILE NO LONGER ABENDS -   JR0006A1
000250*                         LOGS THE FILE STATUS AND RETURNS WITH   JR0006A2
000260*                         ZERO ROWS PROCESSED (REQUEST #6017).    JR0006A3
000270*===============================================================*         
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID.    JIRRDR.                                                   
000300 AUTHOR.        ED ACKERMAN.                                              
000310 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000320 DATE-WRITTEN.  03/11/87.                                                 
000330 DATE-COMPILED.                                                           
000340 SECURITY.      NON-CONFIDENTIAL.                                         
000350*===============================================================*         
000360 ENVIRONMENT DIVISION.                                                    
000370*---------------------------------------------------------------*         
000380 CONFIGURATION SECTION.                                                   
000390*---------------------------------------------------------------*         
000400 SOURCE-COMPUTER. IBM-3081.                                               
000410 OBJECT-COMPUTER. IBM-3081.                                               
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     CLASS JIR-KEY-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'                     
000450                             '0' THRU '9' '-' '_'.                        
000460*---------------------------------------------------------------*         
000470 INPUT-OUTPUT SECTION.                                                    
000480*---------------------------------------------------------------*         
000490 FILE-CONTROL.                                                            
000500     SELECT JIR-ISSUE-FILE ASSIGN TO JIRDD                                
000510       ORGANIZATION IS LINE SEQUENTIAL                                    
000520       FILE STATUS  IS WS-FILE-STATUS.                                    
000530*===============================================================*         
000540 DATA DIVISION.                                                           
000550*---------------------------------------------------------------*         
000560 FILE SECTION.                                                            
000570*---------------------------------------------------------------*         
000580 FD  JIR-ISSUE-FILE                                                       
000590      LABEL RECORDS ARE STANDARD.                                         
000600 01  JIR-ISSUE-LINE                   PIC X(500).                         
000610*---------------------------------------------------------------*         
000620 WORKING-STORAGE SECTION.                                                 
000630*---------------------------------------------------------------*         
000640 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000650     05  WS-FILE-STATUS               PIC X(02).                          
000660         88  WS-FILE-OK                         VALUE '00'.               
000670     05  WS-END-OF-FILE-SW            PIC X(01) VALUE 'N'.                
000680         88  JIR-END-OF-FILE                    VALUE 'Y'.                
000690     05  WS-SHAPE-OK-SW               PIC X(01) VALUE 'N'.                
000700         88  JIR-SHAPE-OK                       VALUE 'Y'.                
000710     05  WS-RECORD-ACCEPTED-SW        PIC X(01) VALUE 'N'.                
000720         88  WS-RECORD-ACCEPTED                 VALUE 'Y'.                
000730     05  WS-DATE-OK-SW                PIC X(01) VALUE 'N'.                
000740         88  WS-DATE-SHAPE-OK                   VALUE 'Y'.                
000750     05  WS-FIELD-1-OK-SW             PIC X(01) VALUE 'N'.                
000760         88  WS-FIELD-1-OK                      VALUE 'Y'.                
000770     05  WS-FIELD-2-OK-SW             PIC X(01) VALUE 'N'.                
000780         88  WS-FIELD-2-OK                      VALUE 'Y'.                
000790     05  WS-FIELD-4-OK-SW             PIC X(01) VALUE 'N'.                
000800         88  WS-FIELD-4-OK                      VALUE 'Y'.                
000810     05  WS-FIELD-5-OK-SW             PIC X(01) VALUE 'N'.                
000820         88  WS-FIELD-5-OK                      VALUE 'Y'.                
000830     05  WS-LOGICAL-PTR               PIC S9(04) COMP.                    
000840     05  WS-LOGICAL-USED-LEN          PIC S9(04) COMP.                    
000850     05  WS-RAW-LEN                   PIC S9(04) COMP.                    
000860     05  WS-TRAILING-SPACES           PIC S9(04) COMP.                    
000870     05  WS-SHAPE-PTR                 PIC S9(04) COMP.                    
000880     05  WS-SHAPE-TALLY               PIC S9(04) COMP.                    
000890     05  WS-TOK-LEN                   PIC S9(04) COMP.                    
000900     05  WS-DATE-CHECK-LEN            PIC S9(04) COMP.                    
000910     05  WS-FILTER-IX                 PIC S9(04) COMP.                    
000920     05  FILLER                       PIC X(01).                          
000930*---------------------------------------------------------------*         
000940 01  WS-RAW-LINE                      PIC X(500).                         
000950*---------------------------------------------------------------*         
000960 01  WS-SHAPE-FIELDS.                                                     
000970     05  WS-SHAPE-FIELD  OCCURS 9 TIMES PIC X(500).                       
000980 01  WS-SHAPE-FIELDS-R REDEFINES WS-SHAPE-FIELDS.                         
000990     05  WS-SHAPE-ALL-TEXT                PIC X(4500).                    
001000*---------------------------------------------------------------*         
001010 01  WS-DATE-CHECK-FIELD              PIC X(18).                          
001020 01  WS-DATE-CHECK-FIELD-R REDEFINES WS-DATE-CHECK-FIELD.                 
001030     05  WS-DC-DAY                    PIC XX.                             
001040     05  FILLER                       PIC X.                              
001050     05  WS-DC-MONTH                  PIC XXX.                            
001060     05  FILLER                       PIC X.                              
001070     05  WS-DC-YEAR                   PIC XX.                             
001080     05  FILLER                       PIC X(09).                          
001090*---------------------------------------------------------------*         
001100 01  WS-FILTER-PATTERN-WORK.                                              
001110     05  WS-FILTER-PATTERN            PIC X(30).                          
001120 01  WS-FILTER-PATTERN-WORK-R                                             
001130         REDEFINES WS-FILTER-PATTERN-WORK.                                
001140     05  FILLER                       PIC X(30).                          
001150*---------------------------------------------------------------*         
001160 COPY JIRREQ.                                                             
001170*===============================================================*         
001180 LINKAGE SECTION.                                                         
001190*---------------------------------------------------------------*         
001200 COPY JIRPARM.                                                            
001210 COPY JIRLINE.                                                            
001220 COPY JIRTAB.                                                             
001230*===============================================================*         
001240 PROCEDURE DIVISION USING JIR-PARM-AREA, JIR-HEADER-TABLE,                
001250     JIR-XFER-TABLE, JIR-STAT-TABLE.                                      
001260*---------------------------------------------------------------*         
001270 0000-MAIN-LINE.                                                          
001280*---------------------------------------------------------------*         
001290     MOVE JIR-PARM-FILTER-PATTERN TO WS-FILTER-PATTERN.                   
001300     PERFORM 1000-OPEN-INPUT-FILE.                                        
001310     IF WS-FILE-OK                                                        
001320         PERFORM 2000-READ-HEADER-LINE                                    
001330         PERFORM 3000-PROCESS-DATA-LINES THRU 3000-EXIT                   
001340             UNTIL JIR-END-OF-FILE                                        
001350         PERFORM 4000-CLOSE-INPUT-FILE                                    
001360     ELSE                                                                 
001370         PERFORM 9900-FILE-OPEN-ERROR                                     
001380     END-IF.                                                              
001390     GOBACK.                                                              
001400*---------------------------------------------------------------*         
001410 1000-OPEN-INPUT-FILE.                                                    
001420*---------------------------------------------------------------*         
001430     OPEN INPUT JIR-ISSUE-FILE.                                           
001440*---------------------------------------------------------------*         
001450 2000-READ-HEADER-LINE.                                                   
001460*---------------------------------------------------------------*         
001470*    THE VERY FIRST LINE OF THE FILE IS ALWAYS THE HEADER ROW,            
001480*    NEVER A DATA RECORD.                                                 
001490*---------------------------------------------------------------*         
001500     READ JIR-ISSUE-FILE INTO WS-RAW-LINE                                 
001510         AT END                                                           
001520             SET JIR-END-OF-FILE    TO TRUE                               
001530     END-READ.                                                            
001540     IF NOT JIR-END-OF-FILE                                               
001550         UNSTRING WS-RAW-LINE DELIMITED BY ','                            
001560             INTO JIR-HEADER-NAME (1)                                     
001570                  JIR-HEADER-NAME (2)                                     
001580                  JIR-HEADER-NAME (3)                                     
001590                  JIR-HEADER-NAME (4)                                     
001600                  JIR-HEADER-NAME (5)                                     
001610                  JIR-HEADER-NAME (6)                                     
001620                  JIR-HEADER-NAME (7)                                     
001630                  JIR-HEADER-NAME (8)                                     
001640                  JIR-HEADER-NAME (9)                                     
001650     END-IF.                                                              
001660*---------------------------------------------------------------*         
001670 3000-PROCESS-DATA-LINES.                                                 
001680*---------------------------------------------------------------*         
001690     READ JIR-ISSUE-FILE INTO WS-RAW-LINE                                 
001700         AT END                                                           
001710             SET JIR-END-OF-FILE    TO TRUE                               
001720     END-READ.                                                            
001730     IF NOT JIR-END-OF-FILE                                               
001740         PERFORM 3050-COUNT-ROW-PROCESSED                                 
001750         PERFORM 3100-ASSEMBLE-LOGICAL-RECORD                             
001760         PERFORM 3300-APPLY-FILTER                                        
001770         IF WS-RECORD-ACCEPTED                                            
001780             CALL 'JIRPROC' USING JIR-LOGICAL-LINE,                       
001790                 JIR-HEADER-TABLE, JIR-XFER-TABLE, JIR-STAT-TABLE         
001800         END-IF                                                           
001810     END-IF.                                                              
001820 3000-EXIT.                                                               
001830     EXIT.                                                                
001840*---------------------------------------------------------------*         
001850 3050-COUNT-ROW-PROCESSED.                                                
001860*---------------------------------------------------------------*         
001870*    EACH PHYSICAL FIRST LINE OF A LOGICAL RECORD INCREMENTS              
001880*    ROW.PROCESSED.NR EXACTLY ONCE, REGARDLESS OF CONTINUATION            
001890*    LINES CONSUMED OR WHETHER THE RECORD PASSES THE FILTER.              
001900*---------------------------------------------------------------*         
001910     MOVE JIR-KEY-ROW-PROCESSED  TO JIR-REQ-KEY.                          
001920     SET  JIR-OP-INCREMENT       TO TRUE.                                 
001930     MOVE 0                      TO JIR-REQ-NEW-VALUE.                    
001940     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
001950*---------------------------------------------------------------*         
001960 3100-ASSEMBLE-LOGICAL-RECORD.                                            
001970*---------------------------------------------------------------*         
001980     MOVE SPACES                 TO JIR-LOGICAL-LINE.                     
001990     MOVE 1                      TO WS-LOGICAL-PTR.                       
002000     PERFORM 3110-APPEND-RAW-LINE.                                        
002010     PERFORM 3200-CHECK-RECORD-SHAPE.                                     
002020     PERFORM 3120-READ-AND-APPEND-LINE                                    
002030         UNTIL JIR-SHAPE-OK                                               
002040         OR JIR-END-OF-FILE.                                              
002050*---------------------------------------------------------------*         
002060 3110-APPEND-RAW-LINE.                                                    
002070*---------------------------------------------------------------*         
002080     MOVE 0                      TO WS-TRAILING-SPACES.                   
002090     INSPECT WS-RAW-LINE TALLYING WS-TRAILING-SPACES                      
002100         FOR TRAILING SPACE.                                              
002110     COMPUTE WS-RAW-LEN = 500 - WS-TRAILING-SPACES.                       
002120     IF WS-RAW-LEN > 0                                                    
002130         STRING WS-RAW-LINE (1:WS-RAW-LEN) DELIMITED BY SIZE              
002140             INTO JIR-LOGICAL-LINE                                        
002150             WITH POINTER WS-LOGICAL-PTR                                  
002160     END-IF.                                                              
002170*---------------------------------------------------------------*         
002180 3120-READ-AND-APPEND-LINE.                                               
002190*---------------------------------------------------------------*         
002200*    INCOMPLETE LINES ARE EXTENDED BY CONCATENATING FOLLOWING             
002210*    PHYSICAL LINES UNTIL THE 9-FIELD SHAPE IS MET OR THE FILE            
002220*    ENDS.                                                                
002230*---------------------------------------------------------------*         
002240     READ JIR-ISSUE-FILE INTO WS-RAW-LINE                                 
002250         AT END                                                           
002260             SET JIR-END-OF-FILE    TO TRUE                               
002270     END-READ.                                                            
002280     IF NOT JIR-END-OF-FILE                                               
002290         PERFORM 3110-APPEND-RAW-LINE                                     
002300         PERFORM 3200-CHECK-RECORD-SHAPE                                  
002310     END-IF.                                                              
002320*---------------------------------------------------------------*         
002330 3200-CHECK-RECORD-SHAPE.                                                 
002340*---------------------------------------------------------------*         
002350*    A LINE IS A COMPLETE RECORD ONLY WHEN IT HAS THE 9-FIELD             
002360*    SHAPE: FIELD 1 RESTRICTED TO LETTERS/DIGITS/UNDERSCORE/              
002370*    HYPHEN, FIELD 2 ALL DIGITS, FIELDS 4 AND 5 TIMESTAMPS OF             
002380*    THE FORM DD/MON/YY H:MM AM.                                          
002390*---------------------------------------------------------------*         
002400     MOVE 'N'                    TO WS-SHAPE-OK-SW.                       
002410     MOVE SPACES                 TO WS-SHAPE-FIELDS.                      
002420     MOVE 1                      TO WS-SHAPE-PTR.                         
002430     MOVE 0                      TO WS-SHAPE-TALLY.                       
002440     COMPUTE WS-LOGICAL-USED-LEN = WS-LOGICAL-PTR - 1.                    
002450     IF WS-LOGICAL-USED-LEN > 0                                           
002460         UNSTRING JIR-LOGICAL-LINE (1:WS-LOGICAL-USED-LEN)                
002470             DELIMITED BY ','                                             
002480             INTO WS-SHAPE-FIELD (1) WS-SHAPE-FIELD (2)                   
002490                  WS-SHAPE-FIELD (3) WS-SHAPE-FIELD (4)                   
002500                  WS-SHAPE-FIELD (5) WS-SHAPE-FIELD (6)                   
002510                  WS-SHAPE-FIELD (7) WS-SHAPE-FIELD (8)                   
002520                  WS-SHAPE-FIELD (9)                                      
002530             WITH POINTER WS-SHAPE-PTR                                    
002540             TALLYING IN WS-SHAPE-TALLY                                   
002550         IF WS-SHAPE-TALLY EQUAL TO 9                                     
002560            AND WS-SHAPE-PTR > WS-LOGICAL-USED-LEN                        
002570             PERFORM 3210-CHECK-FIELD-1-SHAPE                             
002580             IF WS-FIELD-1-OK                                             
002590                 PERFORM 3220-CHECK-FIELD-2-SHAPE                         
002600             END-IF                                                       
002610             IF WS-FIELD-1-OK AND WS-FIELD-2-OK                           
002620                 MOVE WS-SHAPE-FIELD (4) TO WS-DATE-CHECK-FIELD           
002630                 PERFORM 3230-CHECK-DATE-SHAPE                            
002640                 MOVE WS-DATE-OK-SW      TO WS-FIELD-4-OK-SW              
002650             END-IF                                                       
002660             IF WS-FIELD-1-OK AND WS-FIELD-2-OK AND WS-FIELD-4-OK         
002670                 MOVE WS-SHAPE-FIELD (5) TO WS-DATE-CHECK-FIELD           
002680                 PERFORM 3230-CHECK-DATE-SHAPE                            
002690                 MOVE WS-DATE-OK-SW      TO WS-FIELD-5-OK-SW              
002700             END-IF                                                       
002710             IF WS-FIELD-1-OK AND WS-FIELD-2-OK                           
002720                AND WS-FIELD-4-OK AND WS-FIELD-5-OK                       
002730                 MOVE 'Y'                TO WS-SHAPE-OK-SW                
002740             END-IF                                                       
002750         END-IF                                                           
002760     END-IF.                                                              
002770*---------------------------------------------------------------*         
002780 3210-CHECK-FIELD-1-SHAPE.                                                
002790*---------------------------------------------------------------*         
002800     MOVE 'N'                    TO WS-FIELD-1-OK-SW.                     
002810     MOVE 0                      TO WS-TRAILING-SPACES.                   
002820     INSPECT WS-SHAPE-FIELD (1) TALLYING WS-TRAILING-SPACES               
002830         FOR TRAILING SPACE.                                              
002840     COMPUTE WS-TOK-LEN = 500 - WS-TRAILING-SPACES.                       
002850     IF WS-TOK-LEN = 0                                                    
002860         MOVE 'Y'                TO WS-FIELD-1-OK-SW                      
002870     ELSE                                                                 
002880         IF WS-SHAPE-FIELD (1) (1:WS-TOK-LEN) IS JIR-KEY-CHARS            
002890             MOVE 'Y'            TO WS-FIELD-1-OK-SW                      
002900         END-IF                                                           
002910     END-IF.                                                              
002920*---------------------------------------------------------------*         
002930 3220-CHECK-FIELD-2-SHAPE.                                                
002940*---------------------------------------------------------------*         
002950     MOVE 'N'                    TO WS-FIELD-2-OK-SW.                     
002960     MOVE 0                      TO WS-TRAILING-SPACES.                   
002970     INSPECT WS-SHAPE-FIELD (2) TALLYING WS-TRAILING-SPACES               
002980         FOR TRAILING SPACE.                                              
002990     COMPUTE WS-TOK-LEN = 500 - WS-TRAILING-SPACES.                       
003000     IF WS-TOK-LEN > 0                                                    
003010        AND WS-SHAPE-FIELD (2) (1:WS-TOK-LEN) IS NUMERIC                  
003020         MOVE 'Y'                TO WS-FIELD-2-OK-SW                      
003030     END-IF.                                                              
003040*---------------------------------------------------------------*         
003050 3230-CHECK-DATE-SHAPE.                                                   
003060*---------------------------------------------------------------*         
003070     MOVE 'N'                    TO WS-DATE-OK-SW.                        
003080     MOVE 0                      TO WS-TRAILING-SPACES.                   
003090     INSPECT WS-DATE-CHECK-FIELD TALLYING WS-TRAILING-SPACES              
003100         FOR TRAILING SPACE.                                              
003110     COMPUTE WS-DATE-CHECK-LEN = 18 - WS-TRAILING-SPACES.                 
003120     IF (WS-DATE-CHECK-LEN EQUAL TO 17                                    
003130        OR WS-DATE-CHECK-LEN EQUAL TO 18)                                 
003140        AND WS-DATE-CHECK-FIELD (1:2) IS NUMERIC                          
003150        AND WS-DATE-CHECK-FIELD (3:1) EQUAL TO '/'                        
003160        AND WS-DATE-CHECK-FIELD (4:3) IS ALPHABETIC                       
003170        AND WS-DATE-CHECK-FIELD (7:1) EQUAL TO '/'                        
003180        AND WS-DATE-CHECK-FIELD (8:2) IS NUMERIC                          
003190        AND WS-DATE-CHECK-FIELD (10:1) EQUAL TO SPACE                     
003200         PERFORM 3240-CHECK-TIME-PORTION                                  
003210     END-IF.                                                              
003220*---------------------------------------------------------------*         
003230 3240-CHECK-TIME-PORTION.                                                 
003240*---------------------------------------------------------------*         
003250     IF WS-DATE-CHECK-LEN EQUAL TO 17                                     
003260         IF WS-DATE-CHECK-FIELD (11:1) IS NUMERIC                         
003270            AND WS-DATE-CHECK-FIELD (12:1) EQUAL TO ':'                   
003280            AND WS-DATE-CHECK-FIELD (13:2) IS NUMERIC                     
003290            AND WS-DATE-CHECK-FIELD (15:1) EQUAL TO SPACE                 
003300            AND WS-DATE-CHECK-FIELD (16:2) IS ALPHABETIC                  
003310             MOVE 'Y'            TO WS-DATE-OK-SW                         
003320         END-IF                                                           
003330     ELSE                                                                 
003340         IF WS-DATE-CHECK-FIELD (11:2) IS NUMERIC                         
003350            AND WS-DATE-CHECK-FIELD (13:1) EQUAL TO ':'                   
003360            AND WS-DATE-CHECK-FIELD (14:2) IS NUMERIC                     
003370            AND WS-DATE-CHECK-FIELD (16:1) EQUAL TO SPACE                 
003380            AND WS-DATE-CHECK-FIELD (17:2) IS ALPHABETIC                  
003390             MOVE 'Y'            TO WS-DATE-OK-SW                         
003400         END-IF                                                           
003410     END-IF.                                                              
003420*---------------------------------------------------------------*         
003430 3300-APPLY-FILTER.                                                       
003440*---------------------------------------------------------------*         
003450*    WITH A NON-EMPTY FILTER PATTERN, A RECORD IS ACCEPTED WHEN           
003460*    AT LEAST ONE COMMA-DELIMITED TOKEN MATCHES THE PATTERN IN            
003470*    FULL; WITH NO PATTERN, EVERY RECORD IS ACCEPTED.                     
003480*---------------------------------------------------------------*         
003490     MOVE 0                      TO WS-TRAILING-SPACES.                   
003500     INSPECT WS-FILTER-PATTERN TALLYING WS-TRAILING-SPACES                
003510         FOR TRAILING SPACE.                                              
003520     IF WS-TRAILING-SPACES EQUAL TO 30                                    
003530         MOVE 'Y'                TO WS-RECORD-ACCEPTED-SW                 
003540     ELSE                                                                 
003550         MOVE 'N'                TO WS-RECORD-ACCEPTED-SW                 
003560         PERFORM 3310-SCAN-FOR-FILTER-MATCH                               
003570             VARYING WS-FILTER-IX FROM 1 BY 1                             
003580             UNTIL WS-FILTER-IX > 9                                       
003590             OR WS-RECORD-ACCEPTED                                        
003600     END-IF.                                                              
003610*---------------------------------------------------------------*         
003620 3310-SCAN-FOR-FILTER-MATCH.                                              
003630*---------------------------------------------------------------*         
003640     IF WS-SHAPE-FIELD (WS-FILTER-IX) EQUAL TO WS-FILTER-PATTERN          
003650         MOVE 'Y'                TO WS-RECORD-ACCEPTED-SW                 
003660     END-IF.                                                              
003670*---------------------------------------------------------------*         
003680 4000-CLOSE-INPUT-FILE.                                                   
003690*---------------------------------------------------------------*         
003700     CLOSE JIR-ISSUE-FILE.                                                
003710*---------------------------------------------------------------*         
003720 9900-FILE-OPEN-ERROR.                                                    
003730*---------------------------------------------------------------*         
003740*    MISSING INPUT FILE: REPORT THE ERROR AND FINISH WITH ZERO            
003750*    ROWS PROCESSED; DO NOT ABEND.                                        
003760*---------------------------------------------------------------*         
003770     DISPLAY 'JIRRDR: UNABLE TO OPEN ISSUE EXPORT FILE, STATUS '          
003780             WS-FILE-STATUS.                                              
