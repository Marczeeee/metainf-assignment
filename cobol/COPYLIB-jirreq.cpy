000010*---------------------------------------------------------------*         
000020*  JIRREQ   -  ONE STATISTIC-UPDATE REQUEST, PASSED TO JIRSTAT            
000030*              BY JIRUPLD / JIRRDR / JIRPROC.                             
000040*---------------------------------------------------------------*         
000050 01  JIR-STAT-REQUEST.                                                    
000060     05  JIR-REQ-KEY                  PIC X(30).                          
000070     05  JIR-REQ-OPCODE               PIC 9(01).                          
000080         88  JIR-OP-OVERWRITE                  VALUE 1.                   
000090         88  JIR-OP-INCREMENT                  VALUE 2.                   
000100         88  JIR-OP-SUM                         VALUE 3.                  
000110         88  JIR-OP-MIN                         VALUE 4.                  
000120         88  JIR-OP-MAX                         VALUE 5.                  
000130         88  JIR-OP-AVERAGE                     VALUE 6.                  
000140     05  JIR-REQ-NEW-VALUE            PIC S9(15) COMP-3.                  
000150     05  JIR-REQ-RESULT-VALUE         PIC S9(15) COMP-3.                  
000160     05  FILLER                       PIC X(04).                          
