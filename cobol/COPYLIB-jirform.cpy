000010*---------------------------------------------------------------*         
000020*  JIRFORM  -  EDITED REPORT LINE LAYOUTS FOR JIRRPT.                     
000030*---------------------------------------------------------------*         
000040 01  JIR-REPORT-HEADING-1.                                                
000050     05  FILLER            PIC X(20)                                      
000060             VALUE 'JIRUPLD RUN STATISTICS'.                              
000070     05  FILLER            PIC X(10) VALUE SPACE.                         
000080     05  JRH-RUN-MONTH     PIC XX.                                        
000090     05  FILLER            PIC X VALUE '/'.                               
000100     05  JRH-RUN-DAY       PIC XX.                                        
000110     05  FILLER            PIC X VALUE '/'.                               
000120     05  JRH-RUN-YEAR      PIC X(04).                                     
000130     05  FILLER            PIC X(71) VALUE SPACE.                         
000140 01  JIR-REPORT-HEADING-2.                                                
000150     05  FILLER            PIC X(40)                                      
000160             VALUE '--------------------------------------'.              
000170     05  FILLER            PIC X(92) VALUE SPACE.                         
000180*---------------------------------------------------------------*         
000190 01  JIR-REPORT-DETAIL-LINE.                                              
000200     05  DL-STAT-LABEL               PIC X(34).                           
000210     05  FILLER                      PIC X(02) VALUE SPACE.               
000220     05  DL-STAT-VALUE                PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.            
000230     05  FILLER                      PIC X(75) VALUE SPACE.               
000240 01  JIR-REPORT-DETAIL-LINE-R                                             
000250         REDEFINES JIR-REPORT-DETAIL-LINE.                                
000260     05  DL-ALL-CHAR                 PIC X OCCURS 132 TIMES.              
