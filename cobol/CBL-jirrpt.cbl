000010*===============================================================*         
000020* PROGRAM NAME:    JIRRPT                                                 
000030* ORIGINAL AUTHOR: ED ACKERMAN                                            
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/87 ED ACKERMAN    CREATED FOR COBOL CLASS - PRINTS THE    JT0001A1
000090*                         END-OF-RUN STATISTICS REPORT FOR THE    JT0001A2
000100*                         JIRUPLD UPLOAD BATCH.                   JT0001A3
000110* 07/02/89 D QUINTERO     RESTRUCTURE, INDENTATION, REMOVAL OF    JT0002A1
000120*                         FALL THRU AND GO TOS.                   JT0002A2
000130* 02/09/99 D QUINTERO     YEAR 2000 FIX - HEADING DATE NOW        JT0003A1
000140*                         BUILT FROM A 4-DIGIT YEAR (ACCEPT       JT0003A2
000150*                         FROM DATE YYYYMMDD) IN PLACE OF THE     JT0003A3
000160*                         OLD 2-DIGIT ACCEPT FROM DATE.           JT0003A4
000170* 05/18/06 ED ACKERMAN    NEVER-SET STATISTICS NOW PRINT AS 0     JT0004A1
000180*                         INSTEAD OF BEING SKIPPED (REQUEST       JT0004A2
000190*                         #5528).                                 JT0004A3
000200*===============================================================*         
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID.    JIRRPT.                                                   
000230 AUTHOR.        ED ACKERMAN.                                              
000240 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000250 DATE-WRITTEN.  03/11/87.                                                 
000260 DATE-COMPILED.                                                           
000270 SECURITY.      NON-CONFIDENTIAL.                                         
000280*===============================================================*         
000290 ENVIRONMENT DIVISION.                                                    
000300*---------------------------------------------------------------*         
000310 CONFIGURATION SECTION.                                                   
000320*---------------------------------------------------------------*         
000330 SOURCE-COMPUTER. IBM-3081.                                               
000340 OBJECT-COMPUTER. IBM-3081.                                               
000350 SPECIAL-NAMES.                                                           
000360     C01 IS TOP-OF-FORM.                                                  
000370*---------------------------------------------------------------*         
000380 INPUT-OUTPUT SECTION.                                                    
000390*---------------------------------------------------------------*         
000400 FILE-CONTROL.                                                            
000410     SELECT JIR-PRINT-FILE ASSIGN TO RPTDD                                
000420       FILE STATUS IS WS-FILE-STATUS.                                     
000430*===============================================================*         
000440 DATA DIVISION.                                                           
000450*---------------------------------------------------------------*         
000460 FILE SECTION.                                                            
000470*---------------------------------------------------------------*         
000480 FD  JIR-PRINT-FILE                                                       
000490      LABEL RECORDS ARE STANDARD.                                         
000500 01  JIR-PRINT-LINE                   PIC X(132).                         
000510*---------------------------------------------------------------*         
000520 WORKING-STORAGE SECTION.                                                 
000530*---------------------------------------------------------------*         
000540 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000550     05  WS-FILE-STATUS               PIC X(02).                          
000560     05  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.                       
000570         10  WS-FILE-STATUS-NUM       PIC 99.                             
000580     05  WS-LOOKUP-FOUND-SW           PIC X(01) VALUE 'N'.                
000590         88  WS-LOOKUP-FOUND                    VALUE 'Y'.                
000600     05  FILLER                       PIC X(01).                          
000610*---------------------------------------------------------------*         
000620 01  WS-CURRENT-DATE                  PIC 9(08) VALUE 0.                  
000630 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.                         
000640     05  WS-CD-YEAR                   PIC 9(04).                          
000650     05  WS-CD-MONTH                  PIC 99.                             
000660     05  WS-CD-DAY                    PIC 99.                             
000670*---------------------------------------------------------------*         
000680 01  WS-LOOKUP-KEY                    PIC X(30) VALUE SPACES.             
000690 01  WS-LOOKUP-VALUE                  PIC S9(15) COMP-3 VALUE 0.          
000700 01  WS-LOOKUP-VALUE-R REDEFINES WS-LOOKUP-VALUE.                         
000710     05  WS-LOOKUP-VALUE-DISPLAY      PIC X(08).                          
000720*---------------------------------------------------------------*         
000730 COPY JIRFORM.                                                            
000740*===============================================================*         
000750 LINKAGE SECTION.                                                         
000760*---------------------------------------------------------------*         
000770 COPY JIRTAB.                                                             
000780*===============================================================*         
000790 PROCEDURE DIVISION USING JIR-STAT-TABLE.                                 
000800*---------------------------------------------------------------*         
000810 0000-MAIN-LINE.                                                          
000820*---------------------------------------------------------------*         
000830     PERFORM 1000-OPEN-PRINT-FILE.                                        
000840     PERFORM 2000-PRINT-REPORT-HEADING.                                   
000850     PERFORM 3000-PRINT-DETAIL-LINES.                                     
000860     PERFORM 4000-CLOSE-PRINT-FILE.                                       
000870     GOBACK.                                                              
000880*---------------------------------------------------------------*         
000890 1000-OPEN-PRINT-FILE.                                                    
000900*---------------------------------------------------------------*         
000910     OPEN OUTPUT JIR-PRINT-FILE.                                          
000920*---------------------------------------------------------------*         
000930 2000-PRINT-REPORT-HEADING.                                               
000940*---------------------------------------------------------------*         
000950     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
000960     MOVE WS-CD-MONTH             TO JRH-RUN-MONTH.                       
000970     MOVE WS-CD-DAY               TO JRH-RUN-DAY.                         
000980     MOVE WS-CD-YEAR              TO JRH-RUN-YEAR.                        
000990     WRITE JIR-PRINT-LINE FROM JIR-REPORT-HEADING-1                       
001000         AFTER ADVANCING TOP-OF-FORM.                                     
001010     WRITE JIR-PRINT-LINE FROM JIR-REPORT-HEADING-2                       
001020         AFTER ADVANCING 1 LINE.                                          
001030*---------------------------------------------------------------*         
001040 3000-PRINT-DETAIL-LINES.                                                 
001050*---------------------------------------------------------------*         
001060*    ONE LINE EACH, IN THIS ORDER: SHORTEST, LONGEST AND AVERAGE          
001070*    EXECUTION TIME, TOTAL QUEUE-WAIT TIME, ROWS PROCESSED, ROWS          
001080*    UPLOADED, FAILED ROW UPLOADS.                                        
001090*---------------------------------------------------------------*         
001100     PERFORM 3100-PRINT-EXEC-MIN.                                         
001110     PERFORM 3200-PRINT-EXEC-MAX.                                         
001120     PERFORM 3300-PRINT-EXEC-AVG.                                         
001130     PERFORM 3400-PRINT-QUEUE-TOTAL.                                      
001140     PERFORM 3500-PRINT-ROW-PROCESSED.                                    
001150     PERFORM 3600-PRINT-ROW-UPLOADED.                                     
001160     PERFORM 3700-PRINT-ROW-FAILED.                                       
001170*---------------------------------------------------------------*         
001180 3100-PRINT-EXEC-MIN.                                                     
001190*---------------------------------------------------------------*         
001200     MOVE JIR-KEY-EXEC-MIN        TO WS-LOOKUP-KEY.                       
001210     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001220     MOVE 'SHORTEST EXECUTION TIME (MS)' TO DL-STAT-LABEL.                
001230     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001240     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001250         AFTER ADVANCING 1 LINE.                                          
001260*---------------------------------------------------------------*         
001270 3200-PRINT-EXEC-MAX.                                                     
001280*---------------------------------------------------------------*         
001290     MOVE JIR-KEY-EXEC-MAX        TO WS-LOOKUP-KEY.                       
001300     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001310     MOVE 'LONGEST EXECUTION TIME (MS)' TO DL-STAT-LABEL.                 
001320     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001330     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001340         AFTER ADVANCING 1 LINE.                                          
001350*---------------------------------------------------------------*         
001360 3300-PRINT-EXEC-AVG.                                                     
001370*---------------------------------------------------------------*         
001380     MOVE JIR-KEY-EXEC-AVG        TO WS-LOOKUP-KEY.                       
001390     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001400     MOVE 'AVERAGE EXECUTION TIME (MS)' TO DL-STAT-LABEL.                 
001410     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001420     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001430         AFTER ADVANCING 1 LINE.                                          
001440*---------------------------------------------------------------*         
001450 3400-PRINT-QUEUE-TOTAL.                                                  
001460*---------------------------------------------------------------*         
001470     MOVE JIR-KEY-QUEUE-TOTAL     TO WS-LOOKUP-KEY.                       
001480     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001490     MOVE 'TOTAL QUEUE WAIT TIME (MS)' TO DL-STAT-LABEL.                  
001500     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001510     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001520         AFTER ADVANCING 1 LINE.                                          
001530*---------------------------------------------------------------*         
001540 3500-PRINT-ROW-PROCESSED.                                                
001550*---------------------------------------------------------------*         
001560     MOVE JIR-KEY-ROW-PROCESSED   TO WS-LOOKUP-KEY.                       
001570     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001580     MOVE 'ROWS PROCESSED' TO DL-STAT-LABEL.                              
001590     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001600     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001610         AFTER ADVANCING 1 LINE.                                          
001620*---------------------------------------------------------------*         
001630 3600-PRINT-ROW-UPLOADED.                                                 
001640*---------------------------------------------------------------*         
001650     MOVE JIR-KEY-ROW-UPLOADED    TO WS-LOOKUP-KEY.                       
001660     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001670     MOVE 'ROWS UPLOADED' TO DL-STAT-LABEL.                               
001680     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001690     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001700         AFTER ADVANCING 1 LINE.                                          
001710*---------------------------------------------------------------*         
001720 3700-PRINT-ROW-FAILED.                                                   
001730*---------------------------------------------------------------*         
001740     MOVE JIR-KEY-ROW-FAILED      TO WS-LOOKUP-KEY.                       
001750     PERFORM 9000-LOOKUP-STAT-VALUE.                                      
001760     MOVE 'FAILED ROW UPLOADS' TO DL-STAT-LABEL.                          
001770     MOVE WS-LOOKUP-VALUE         TO DL-STAT-VALUE.                       
001780     WRITE JIR-PRINT-LINE FROM JIR-REPORT-DETAIL-LINE                     
001790         AFTER ADVANCING 1 LINE.                                          
001800*---------------------------------------------------------------*         
001810 4000-CLOSE-PRINT-FILE.                                                   
001820*---------------------------------------------------------------*         
001830     CLOSE JIR-PRINT-FILE.                                                
001840*---------------------------------------------------------------*         
001850 9000-LOOKUP-STAT-VALUE.                                                  
001860*---------------------------------------------------------------*         
001870*    A STATISTIC THAT WAS NEVER SET IS REPORTED AS ZERO, NOT              
001880*    SKIPPED (REQUEST #5528).                                             
001890*---------------------------------------------------------------*         
001900     MOVE 0                       TO WS-LOOKUP-VALUE.                     
001910     MOVE 'N'                     TO WS-LOOKUP-FOUND-SW.                  
001920     PERFORM 9010-SCAN-STAT-SLOT                                          
001930         VARYING JIR-STAT-IX FROM 1 BY 1                                  
001940         UNTIL JIR-STAT-IX > 9                                            
001950         OR WS-LOOKUP-FOUND.                                              
001960*---------------------------------------------------------------*         
001970 9010-SCAN-STAT-SLOT.                                                     
001980*---------------------------------------------------------------*         
001990     IF JIR-STAT-KEY (JIR-STAT-IX) EQUAL TO WS-LOOKUP-KEY                 
002000        AND JIR-STAT-IS-SET (JIR-STAT-IX)                                 
002010         MOVE JIR-STAT-VALUE (JIR-STAT-IX) TO WS-LOOKUP-VALUE             
002020         MOVE 'Y'                 TO WS-LOOKUP-FOUND-SW                   
002030     END-IF.                                                              
