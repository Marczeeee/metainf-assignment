000010*===============================================================*         
000020* PROGRAM NAME:    JIRUPLD                                                
000030* ORIGINAL AUTHOR: D QUINTERO                                             
000040*                                                                         
000050* MAINTENANCE LOG                                                         
000060* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000070* --------- ------------  ---------------------------------------         
000080* 03/11/87 D QUINTERO     CREATED FOR COBOL CLASS - DRIVES THE    JU0001A1
000090*                         ISSUE EXPORT UPLOAD BATCH: READ,        JU0001A2
000100*                         PROCESS, REPORT.                        JU0001A3
000110* 06/24/89 ED ACKERMAN    RESTRUCTURE, INDENTATION, REMOVAL OF    JU0002A1
000120*                         FALL THRU AND GO TOS.                   JU0002A2
000130* 03/30/94 D QUINTERO     REQUIRED-PARM CHECK ADDED - MISSING     JU0003A1
000140*                         DDNAME OR WORKER COUNT NOW PRINTS       JU0003A2
000150*                         USAGE AND RETURNS WITH CODE 127         JU0003A3
000160*                         INSTEAD OF ABENDING (REQUEST #1602).    JU0003A4
000170* 02/09/99 D QUINTERO     YEAR 2000 FIX - RUN TIMESTAMP NOW       JU0004A1
000180*                         BUILT FROM A 4-DIGIT YEAR (ACCEPT       JU0004A2
000190*                         FROM DATE YYYYMMDD) IN PLACE OF THE     JU0004A3
000200*                         OLD 2-DIGIT ACCEPT FROM DATE.           JU0004A4
000210* 11/14/05 ED ACKERMAN    ADDED THE UPSI-0 TRACE SWITCH SO A      JU0005A1
000220*                         PARM ECHO CAN BE TURNED ON WITHOUT A    JU0005A2
000230*                         RECOMPILE (REQUEST #5190).              JU0005A3
000240*===============================================================*         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID.    JIRUPLD.                                                  
000270 AUTHOR.        D QUINTERO.                                               
000280 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
000290 DATE-WRITTEN.  03/11/87.                                                 
000300 DATE-COMPILED.                                                           
000310 SECURITY.      NON-CONFIDENTIAL.                                         
000320*===============================================================*         
000330 ENVIRONMENT DIVISION.                                                    
000340*---------------------------------------------------------------*         
000350 CONFIGURATION SECTION.                                                   
000360*---------------------------------------------------------------*         
000370 SOURCE-COMPUTER. IBM-3081.                                               
000380 OBJECT-COMPUTER. IBM-3081.                                               
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM                                                   
000410     UPSI-0 IS JIR-TRACE-SWITCH                                           
000420         ON STATUS IS JIR-TRACE-ON                                        
000430         OFF STATUS IS JIR-TRACE-OFF.                                     
000440*===============================================================*         
000450 DATA DIVISION.                                                           
000460*---------------------------------------------------------------*         
000470 WORKING-STORAGE SECTION.                                                 
000480*---------------------------------------------------------------*         
000490 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
000500     05  WS-PARMS-OK-SW               PIC X(01) VALUE 'Y'.                
000510         88  WS-PARMS-OK                        VALUE 'Y'.                
000520     05  FILLER                       PIC X(01).                          
000530*---------------------------------------------------------------*         
000540 01  WS-CURRENT-DATE                  PIC 9(08) VALUE 0.                  
000550 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.                         
000560     05  WS-CD-YEAR                   PIC 9(04).                          
000570     05  WS-CD-MONTH                  PIC 99.                             
000580     05  WS-CD-DAY                    PIC 99.                             
000590*---------------------------------------------------------------*         
000600 01  WS-CURRENT-TIME                  PIC 9(08) VALUE 0.                  
000610 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.                         
000620     05  WS-CT-HH                     PIC 99.                             
000630     05  WS-CT-MM                     PIC 99.                             
000640     05  WS-CT-SS                     PIC 99.                             
000650     05  WS-CT-HS                     PIC 99.                             
000660*---------------------------------------------------------------*         
000670 01  WS-RUN-TIMESTAMP                 PIC S9(15) COMP-3 VALUE 0.          
000680 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.                       
000690     05  WS-RUN-TIMESTAMP-DISPLAY     PIC X(08).                          
000700*---------------------------------------------------------------*         
000710 COPY JIRREQ.                                                             
000720*===============================================================*         
000730 LINKAGE SECTION.                                                         
000740*---------------------------------------------------------------*         
000750 COPY JIRPARM.                                                            
000760 COPY JIRTAB.                                                             
000770*===============================================================*         
000780 PROCEDURE DIVISION USING JIR-PARM-AREA.                                  
000790*---------------------------------------------------------------*         
000800 0000-MAIN-LINE.                                                          
000810*---------------------------------------------------------------*         
000820     PERFORM 1000-INITIALIZE-RUN-TABLES.                                  
000830     PERFORM 1500-VALIDATE-RUN-PARMS.                                     
000840     IF WS-PARMS-OK                                                       
000850         PERFORM 2000-RECORD-START-TIMESTAMP                              
000860         PERFORM 3000-RUN-READ-PROCESS-FLOW                               
000870         PERFORM 4000-RECORD-END-TIMESTAMP                                
000880         PERFORM 5000-PRINT-STATISTICS-REPORT                             
000890         MOVE 0                   TO RETURN-CODE                          
000900         STOP RUN                                                         
000910     ELSE                                                                 
000920         PERFORM 9900-DISPLAY-USAGE-AND-STOP                              
000930     END-IF.                                                              
000940*---------------------------------------------------------------*         
000950 1000-INITIALIZE-RUN-TABLES.                                              
000960*---------------------------------------------------------------*         
000970     INITIALIZE JIR-HEADER-TABLE.                                         
000980     INITIALIZE JIR-XFER-TABLE.                                           
000990     INITIALIZE JIR-STAT-TABLE.                                           
001000*---------------------------------------------------------------*         
001010 1500-VALIDATE-RUN-PARMS.                                                 
001020*---------------------------------------------------------------*         
001030*    THE CALLING JCL MUST SUPPLY AN INPUT DDNAME AND A WORKER             
001040*    COUNT. THE WORKER COUNT IS INFORMATIONAL ONLY - THIS BATCH           
001050*    PROCESSES RECORDS SEQUENTIALLY - BUT ITS PRESENCE IS STILL           
001060*    REQUIRED SO A MISSING PARM CARD IS CAUGHT EARLY.                     
001070*---------------------------------------------------------------*         
001080     MOVE 'Y'                        TO WS-PARMS-OK-SW.                   
001090     IF JIR-PARM-INPUT-DDNAME EQUAL TO SPACES                             
001100         MOVE 'N'                    TO WS-PARMS-OK-SW                    
001110     END-IF.                                                              
001120     IF JIR-PARM-WORKER-COUNT EQUAL TO ZERO                               
001130         MOVE 'N'                    TO WS-PARMS-OK-SW                    
001140     END-IF.                                                              
001150     IF JIR-TRACE-ON                                                      
001160         DISPLAY 'JIRUPLD PARM DDNAME=' JIR-PARM-INPUT-DDNAME             
001170                 ' WORKERS=' JIR-PARM-WORKER-COUNT                        
001180                 ' FILTER=' JIR-PARM-FILTER-PATTERN                       
001190     END-IF.                                                              
001200*---------------------------------------------------------------*         
001210 2000-RECORD-START-TIMESTAMP.                                             
001220*---------------------------------------------------------------*         
001230     PERFORM 2900-BUILD-RUN-TIMESTAMP.                                    
001240     MOVE JIR-KEY-APP-START           TO JIR-REQ-KEY.                     
001250     SET  JIR-OP-OVERWRITE            TO TRUE.                            
001260     MOVE WS-RUN-TIMESTAMP            TO JIR-REQ-NEW-VALUE.               
001270     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
001280*---------------------------------------------------------------*         
001290 2900-BUILD-RUN-TIMESTAMP.                                                
001300*---------------------------------------------------------------*         
001310     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
001320     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
001330     COMPUTE WS-RUN-TIMESTAMP =                                           
001340             WS-CURRENT-DATE * 1000000 + WS-CURRENT-TIME.                 
001350*---------------------------------------------------------------*         
001360 3000-RUN-READ-PROCESS-FLOW.                                              
001370*---------------------------------------------------------------*         
001380     CALL 'JIRRDR' USING JIR-PARM-AREA, JIR-HEADER-TABLE,                 
001390         JIR-XFER-TABLE, JIR-STAT-TABLE.                                  
001400*---------------------------------------------------------------*         
001410 4000-RECORD-END-TIMESTAMP.                                               
001420*---------------------------------------------------------------*         
001430     PERFORM 2900-BUILD-RUN-TIMESTAMP.                                    
001440     MOVE JIR-KEY-APP-END             TO JIR-REQ-KEY.                     
001450     SET  JIR-OP-OVERWRITE            TO TRUE.                            
001460     MOVE WS-RUN-TIMESTAMP            TO JIR-REQ-NEW-VALUE.               
001470     CALL 'JIRSTAT' USING JIR-STAT-TABLE, JIR-STAT-REQUEST.               
001480*---------------------------------------------------------------*         
001490 5000-PRINT-STATISTICS-REPORT.                                            
001500*---------------------------------------------------------------*         
001510     CALL 'JIRRPT' USING JIR-STAT-TABLE.                                  
001520*---------------------------------------------------------------*         
001530 9900-DISPLAY-USAGE-AND-STOP.                                             
001540*---------------------------------------------------------------*         
001550     DISPLAY 'JIRUPLD - ISSUE EXPORT UPLOAD BATCH'.                       
001560     DISPLAY 'USAGE: PARM=(INPUT-DDNAME,WORKER-COUNT' ,                   
001570             '[,FILTER-PATTERN])'.                                        
001580     DISPLAY 'INPUT-DDNAME AND WORKER-COUNT ARE REQUIRED'.                
001590     MOVE 127                        TO RETURN-CODE.                      
001600     STOP RUN.                                                            
