000010*---------------------------------------------------------------*         
000020*  JIRTAB   -  TABLES PASSED ON THE CALL USING LIST BETWEEN               
000030*              JIRUPLD / JIRRDR / JIRPROC / JIRSTAT.                      
000040*---------------------------------------------------------------*         
000050*    JIR-HEADER-TABLE   - THE 9 COLUMN NAMES FROM ROW 1 OF THE            
000060*                         EXPORT FILE.                                    
000070*    JIR-XFER-TABLE     - THE TRANSFORMED UPLOAD RECORD, ONE              
000080*                         NAME/VALUE PAIR PER INPUT FIELD.                
000090*    JIR-STAT-TABLE     - THE RUN STATISTICS, ONE SLOT PER                
000100*                         KNOWN STAT-KEY. SLOTS ARE PRIMED BY             
000110*                         JIRUPLD AT 1000-GET-RUN-PARMS TIME              
000120*                         AND UPDATED THROUGH JIRSTAT.                    
000130*---------------------------------------------------------------*         
000140 01  JIR-HEADER-TABLE.                                                    
000150     05  JIR-HEADER-ENTRY   OCCURS 9 TIMES INDEXED BY JIR-HDR-IX.         
000160         10  JIR-HEADER-NAME             PIC X(30).                       
000170     05  FILLER                          PIC X(10).                       
000180 01  JIR-HEADER-TABLE-R REDEFINES JIR-HEADER-TABLE.                       
000190     05  JIR-HEADER-ALL-TEXT             PIC X(280).                      
000200*---------------------------------------------------------------*         
000210 01  JIR-XFER-TABLE.                                                      
000220     05  JIR-XFER-ENTRY     OCCURS 9 TIMES INDEXED BY JIR-XFR-IX.         
000230         10  JIR-XFER-FIELD-NAME         PIC X(30).                       
000240         10  JIR-XFER-FIELD-VALUE        PIC X(200).                      
000250     05  FILLER                          PIC X(10).                       
000260*---------------------------------------------------------------*         
000270 01  JIR-STAT-TABLE.                                                      
000280     05  JIR-STAT-ENTRY     OCCURS 9 TIMES INDEXED BY JIR-STAT-IX.        
000290         10  JIR-STAT-KEY                PIC X(30).                       
000300         10  JIR-STAT-VALUE              PIC S9(15) COMP-3.               
000310         10  JIR-STAT-SET-SW             PIC X(01) VALUE 'N'.             
000320             88  JIR-STAT-IS-SET                   VALUE 'Y'.             
000330     05  FILLER                          PIC X(10).                       
000340 01  JIR-STAT-TABLE-R REDEFINES JIR-STAT-TABLE.                           
000350     05  JIR-STAT-ENTRY-R   OCCURS 9 TIMES.                               
000360         10  JIR-STAT-KEY-R              PIC X(30).                       
000370         10  JIR-STAT-VALUE-X            PIC X(08).                       
000380         10  FILLER                      PIC X(01).                       
000390*---------------------------------------------------------------*         
000400*    WELL-KNOWN STATISTIC KEY LITERALS - KEPT HERE SO EVERY               
000410*    CALLING PROGRAM MOVES THE SAME SPELLING.                             
000420*---------------------------------------------------------------*         
000430 01  JIR-STAT-KEY-LITERALS.                                               
000440     05  JIR-KEY-APP-START      PIC X(30)                                 
000450             VALUE 'app.start.timestamp'.                                 
000460     05  JIR-KEY-APP-END        PIC X(30)                                 
000470             VALUE 'app.end.timestamp'.                                   
000480     05  JIR-KEY-EXEC-MIN       PIC X(30)                                 
000490             VALUE 'exec.time.min'.                                       
000500     05  JIR-KEY-EXEC-MAX       PIC X(30)                                 
000510             VALUE 'exec.time.max'.                                       
000520     05  JIR-KEY-EXEC-AVG       PIC X(30)                                 
000530             VALUE 'exec.time.avg'.                                       
000540     05  JIR-KEY-QUEUE-TOTAL    PIC X(30)                                 
000550             VALUE 'queue.time.total'.                                    
000560     05  JIR-KEY-ROW-PROCESSED  PIC X(30)                                 
000570             VALUE 'row.processed.nr'.                                    
000580     05  JIR-KEY-ROW-UPLOADED   PIC X(30)                                 
000590             VALUE 'row.uploaded.nr'.                                     
000600     05  JIR-KEY-ROW-FAILED     PIC X(30)                                 
000610             VALUE 'row.failed.upload.nr'.                                
