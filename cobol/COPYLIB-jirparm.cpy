000010*---------------------------------------------------------------*         
000020*  JIRPARM  -  EXEC PARM LAYOUT FOR JIRUPLD.                              
000030*  THE CALLING JCL SUPPLIES PARM=(INPUT-DDNAME,WORKER-COUNT,              
000040*  FILTER-PATTERN) AS A FIXED-FORM CARD IMAGE; THE RUNTIME                
000050*  PRESENTS IT TO THE MAIN PROGRAM AS A STANDARD LENGTH-PREFIXED          
000060*  PARM AREA.                                                             
000070*---------------------------------------------------------------*         
000080 01  JIR-PARM-AREA.                                                       
000090     05  JIR-PARM-LENGTH              PIC S9(4) COMP.                     
000100     05  JIR-PARM-TEXT                PIC X(100).                         
000110     05  JIR-PARM-TEXT-R REDEFINES JIR-PARM-TEXT.                         
000120         10  JIR-PARM-INPUT-DDNAME    PIC X(08).                          
000130         10  FILLER                   PIC X(01).                          
000140         10  JIR-PARM-WORKER-COUNT    PIC 9(03).                          
000150         10  FILLER                   PIC X(01).                          
000160         10  JIR-PARM-FILTER-PATTERN  PIC X(30).                          
000170         10  FILLER                   PIC X(57).                          
